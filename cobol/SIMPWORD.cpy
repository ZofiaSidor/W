000100******************************************************************
000200*    SIMPWORD  --  AMENDMENT LEDGER SYSTEM                      *
000300*    PLAIN-LANGUAGE WORD-SUBSTITUTION TABLE FOR THE SUMMARY     *
000400*    SIMPLIFIER (SEE AMDLEDGR PARAGRAPH 300-BUILD-SUMMARY).     *
000500*    A BLANK WS-SW-TO-WORD MEANS THE FROM-WORD IS DROPPED       *
000600*    FROM THE SUMMARY RATHER THAN REPLACED.                     *
000700******************************************************************
000800*    MAINTENANCE
000900*    1994-03-01  RSW  REQ-4410  ORIGINAL FOUR-WORD TABLE, TAKEN
001000*                               FROM THE LEGAL DRAFTING STYLE
001100*                               GUIDE'S "PLAIN LANGUAGE" LIST
001200*    1994-06-14  RSW  REQ-4433  THE 'A-OGONEK' LETTER IN 'MUSZA'
001300*                               AND 'USTAWA' WAS PUNCHED AS A
001400*                               TWO-BYTE CHARACTER AND OVERRAN
001500*                               ITS 12-BYTE SUB-FIELD, SHIFTING
001600*                               EVERY ENTRY BEHIND IT IN THE LOAD
001700*                               TABLE.  TRANSLITERATED BOTH WORDS
001800*                               TO PLAIN LETTERS -- THE SHOP'S
001900*                               PRINT CHAIN CANNOT CARRY THE
002000*                               ACCENT ANYWAY.
002100******************************************************************
002200 01  WS-SUBST-TABLE.
002300     05  WS-SUBST-ENTRY OCCURS 4 TIMES
002400                        INDEXED BY WS-SUBST-IDX.
002500         10  WS-SW-FROM-WORD      PIC X(12).
002600         10  WS-SW-TO-WORD        PIC X(12).
002700 01  WS-SUBST-VALUES.
002800     05  FILLER                   PIC X(24)
002900         VALUE 'powinni     musza       '.
003000     05  FILLER                   PIC X(24)
003100         VALUE 'powinien    musi        '.
003200     05  FILLER                   PIC X(24)
003300         VALUE 'powinna     musi        '.
003400     05  FILLER                   PIC X(24)
003500         VALUE 'ustawa      prawem      '.
003600 01  FILLER REDEFINES WS-SUBST-VALUES.
003700     05  WS-SUBST-LOAD OCCURS 4 TIMES.
003800         10  WS-SL-FROM-WORD      PIC X(12).
003900         10  WS-SL-TO-WORD        PIC X(12).
004000*    NOTE - 'niniejszym' IS HANDLED SEPARATELY IN 300-EXIT AS A
004100*    DROP-WORD, NOT VIA THIS TABLE, SINCE IT HAS NO REPLACEMENT.
004200 01  WS-DROP-WORD                 PIC X(12) VALUE 'niniejszym'.
