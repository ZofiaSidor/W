000100******************************************************************
000110*    CSTINRC  --  EXPENSE COST AGGREGATION BATCH                *
000120*    LAYOUT OF ONE INCOMING EXPENSE RECORD                      *
000130*    FILE:  COSTIN    RECFM F  LRECL 42                         *
000140******************************************************************
000150*    MAINTENANCE
000160*    1996-08-19  DPS  REQ-5120  ORIGINAL LAYOUT
000170******************************************************************
000180 01  COST-IN-REC.
000190     05  CST-DATE                PIC X(10).
000200     05  CST-CATEGORY            PIC X(20).
000210     05  CST-AMOUNT-RAW          PIC X(12).
