000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE LEGISLATIVE SERVICES     *
000300* DATA CENTER                                                   *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RATELIMT.
000800 AUTHOR.        J. T. KOWALSKI.
000900 INSTALLATION.  LEGISLATIVE SERVICES DATA CENTER.
001000 DATE-WRITTEN.  02/09/96.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400* REMARKS.                                                      *
001500*   CALLED SUBPROGRAM -- NO FILES OF ITS OWN.  GIVEN A CLIENT   *
001600*   (SUBMITTING AUTHOR) ID, A MAXIMUM REQUEST COUNT AND A       *
001700*   WINDOW LENGTH IN SECONDS, ENFORCES A FIXED-WINDOW REQUEST   *
001800*   RATE LIMIT.  ONE TABLE ENTRY IS KEPT PER CLIENT FOR THE     *
001900*   LIFE OF THE RUN UNIT; THE WINDOW RESETS WHEN IT HAS FULLY   *
002000*   ELAPSED SINCE THE ENTRY'S LAST RESET, NOT ON A CALENDAR     *
002100*   BOUNDARY.                                                   *
002200*                                                                *
002300*   CALLING SEQUENCE                                             *
002400*       CALL 'RATELIMT' USING LK-CLIENT-ID LK-MAX-REQUESTS       *
002500*                             LK-WINDOW-SECONDS LK-ALLOWED-SW    *
002600*                             LK-REMAINING                       *
002700*                                                                *
002800*   LK-MAX-REQUESTS OR LK-WINDOW-SECONDS OF ZERO PICK UP THE     *
002900*   SHOP DEFAULT OF 100 REQUESTS PER 60-SECOND WINDOW.           *
003000******************************************************************
003100* MAINTENANCE LOG                                                *
003200*   1996-02-09  JTK  REQ-4502  ORIGINAL PROGRAM, CALLED FROM     *
003300*                              AMDLEDGR 100-PROCESS-AMENDMENTS.  *
003400*   1996-02-23  JTK  REQ-4506  TABLE FULL NO LONGER ABENDS THE   *
003500*                              CALLING PROGRAM -- FAILS OPEN     *
003600*                              WITH A CONSOLE WARNING INSTEAD.   *
003700*   1999-02-08  JTK  REQ-4490  Y2K REVIEW -- NO CALENDAR DATES   *
003800*                              ARE USED BY THIS PROGRAM, NO      *
003900*                              CHANGE REQUIRED.                  *
004000*   2002-08-19  MDP  REQ-4551  DAY-ROLLOVER GUARD ADDED TO       *
004100*                              200-APPLY-WINDOW -- A CLIENT'S    *
004200*                              SECONDS-SINCE-MIDNIGHT WINDOW-    *
004300*                              START WAS COMPARING HIGHER THAN   *
004400*                              THE NEW ACCEPT FROM TIME ACROSS   *
004500*                              MIDNIGHT, LEAVING THE WINDOW OPEN. *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005450 77  WS-LOOKUP-CTR               PIC 9(4)  COMP VALUE ZERO.
005500*================================================================*
005600*    SHOP DEFAULT LIMITS, LOADED AS ONE LITERAL THEN SPLIT       *
005700*================================================================*
005800 01  WS-DEFAULT-LIMITS-VALUES.
005900     05  FILLER                   PIC X(8)  VALUE '01000060'.
006000 01  WS-DEFAULT-LIMITS REDEFINES WS-DEFAULT-LIMITS-VALUES.
006100     05  WS-DEFAULT-MAX           PIC 9(4).
006200     05  WS-DEFAULT-WINDOW        PIC 9(4).
006300
006400*================================================================*
006500*    PER-CLIENT WINDOW TABLE -- HOLDS FOR THE LIFE OF THE RUN    *
006600*================================================================*
006700 01  WS-CLIENT-TABLE.
006800     05  WS-CLIENT-ENTRY OCCURS 50 TIMES
006900                   INDEXED BY WS-CLI-IDX.
007000         10  WS-CLI-ID               PIC X(30) VALUE SPACES.
007100         10  WS-CLI-WINDOW-START      PIC S9(9) COMP  VALUE 0.
007200         10  WS-CLI-COUNT             PIC S9(4) COMP  VALUE 0.
007300         10  FILLER                   PIC X(02) VALUE SPACES.
007400 01  WS-CLIENT-COUNT              PIC S9(4) COMP  VALUE 0.
007500 01  WS-CLIENT-MAX                PIC S9(4) COMP  VALUE 50.
007600
007700 01  WS-SWITCHES.
007800     05  WS-FOUND-SW              PIC X     VALUE 'N'.
007900         88  WS-CLIENT-FOUND              VALUE 'Y'.
008000     05  WS-TABLE-FULL-SW         PIC X     VALUE 'N'.
008100         88  WS-TABLE-IS-FULL              VALUE 'Y'.
008200     05  FILLER                   PIC X(02) VALUE SPACES.
008300
008400 01  WS-WORK-FIELDS.
008500     05  WS-SEARCH-IDX            PIC S9(4) COMP  VALUE 0.
008600     05  WS-THIS-MAX              PIC S9(4) COMP  VALUE 0.
008700     05  WS-THIS-WINDOW           PIC S9(4) COMP  VALUE 0.
008800     05  WS-ELAPSED-SECS          PIC S9(9) COMP  VALUE 0.
008900     05  FILLER                   PIC X(02) VALUE SPACES.
009000
009100*================================================================*
009200*    CLOCK -- ACCEPT FROM TIME RETURNS HHMMSSHH (HUNDREDTHS)     *
009300*================================================================*
009400 01  WS-NOW-HHMMSS.
009500     05  WS-NOW-HH                PIC 99.
009600     05  WS-NOW-MM                PIC 99.
009700     05  WS-NOW-SS                PIC 99.
009800     05  WS-NOW-HUND              PIC 99.
009900 01  WS-NOW-X REDEFINES WS-NOW-HHMMSS
010000                            PIC 9(8).
010100 01  WS-NOW-TOTAL-SECS            PIC S9(9) COMP  VALUE 0.
010200 01  FILLER                       PIC X(02) VALUE SPACES.
010300
010400*    SUBSCRIPT/COUNT DIAGNOSTIC TRACE, SAME HABIT AS THE SHOP'S
010500*    OTHER PROGRAMS -- NORMALLY SPACES, FILLED ONLY ON A WARNING.
010600 01  WS-DIAG-TRACE                PIC X(4)  VALUE SPACES.
010700 01  WS-DIAG-TRACE-N REDEFINES WS-DIAG-TRACE
010800                            PIC S9(7) COMP-3.
010900
011000 LINKAGE SECTION.
011100 01  LK-CLIENT-ID                 PIC X(30).
011200 01  LK-MAX-REQUESTS              PIC S9(4) COMP.
011300 01  LK-WINDOW-SECONDS            PIC S9(4) COMP.
011400 01  LK-ALLOWED-SW                PIC X.
011500     88  LK-ALLOWED                       VALUE 'Y'.
011600 01  LK-REMAINING                 PIC S9(4) COMP.
011700
011800 PROCEDURE DIVISION USING LK-CLIENT-ID
011900                    LK-MAX-REQUESTS
012000                    LK-WINDOW-SECONDS
012100                    LK-ALLOWED-SW
012200                    LK-REMAINING.
012300*================================================================*
012400 000-MAIN-LOGIC.
012500     MOVE 'Y' TO LK-ALLOWED-SW.
012600
012700     IF LK-MAX-REQUESTS = 0
012800         MOVE WS-DEFAULT-MAX TO WS-THIS-MAX
012900     ELSE
013000         MOVE LK-MAX-REQUESTS TO WS-THIS-MAX
013100     END-IF.
013200     IF LK-WINDOW-SECONDS = 0
013300         MOVE WS-DEFAULT-WINDOW TO WS-THIS-WINDOW
013400     ELSE
013500         MOVE LK-WINDOW-SECONDS TO WS-THIS-WINDOW
013600     END-IF.
013700
013800     ACCEPT WS-NOW-X FROM TIME.
013900     COMPUTE WS-NOW-TOTAL-SECS =
014000             (WS-NOW-HH * 3600) + (WS-NOW-MM * 60) + WS-NOW-SS.
014100
014200     PERFORM 100-FIND-CLIENT THRU 100-EXIT.
014300
014400     IF NOT WS-CLIENT-FOUND
014500         PERFORM 150-ADD-NEW-CLIENT THRU 150-EXIT
014600     END-IF.
014700
014800     IF WS-TABLE-IS-FULL
014900         GO TO 000-EXIT
015000     END-IF.
015100
015200     PERFORM 200-APPLY-WINDOW THRU 200-EXIT.
015300     PERFORM 300-CHECK-LIMIT THRU 300-EXIT.
015400 000-EXIT.
015500     GOBACK.
015600
015700*----------------------------------------------------------------*
015800*    LINEAR LOOK-UP -- CLIENTS ARRIVE IN NO PARTICULAR ORDER     *
015900*----------------------------------------------------------------*
016000 100-FIND-CLIENT.
016100     MOVE 'N' TO WS-FOUND-SW.
016200     PERFORM 110-CHECK-ONE-ENTRY THRU 110-EXIT
016300             VARYING WS-CLI-IDX FROM 1 BY 1
016400             UNTIL WS-CLI-IDX > WS-CLIENT-COUNT
016500                OR WS-CLIENT-FOUND.
016600 100-EXIT.
016700     EXIT.
016800
016900 110-CHECK-ONE-ENTRY.
017000     ADD 1 TO WS-LOOKUP-CTR.
017100     IF WS-CLI-ID(WS-CLI-IDX) = LK-CLIENT-ID
017200         SET WS-CLIENT-FOUND TO TRUE
017300         SET WS-SEARCH-IDX TO WS-CLI-IDX
017400     END-IF.
017500 110-EXIT.
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900*    NEW CLIENT -- APPEND A FRESH WINDOW ENTRY                   *
018000*----------------------------------------------------------------*
018100 150-ADD-NEW-CLIENT.
018200     IF WS-CLIENT-COUNT >= WS-CLIENT-MAX
018300         SET WS-TABLE-IS-FULL TO TRUE
018400         DISPLAY 'RATELIMT CLIENT TABLE FULL -- REQUEST ALLOWED '
018500                 'OPEN FOR ' LK-CLIENT-ID
018600         GO TO 150-EXIT
018700     END-IF.
018800
018900     ADD 1 TO WS-CLIENT-COUNT.
019000     SET WS-SEARCH-IDX TO WS-CLIENT-COUNT.
019100     MOVE LK-CLIENT-ID      TO WS-CLI-ID(WS-CLIENT-COUNT).
019200     MOVE WS-NOW-TOTAL-SECS TO WS-CLI-WINDOW-START(WS-CLIENT-COUNT).
019300     MOVE 0                 TO WS-CLI-COUNT(WS-CLIENT-COUNT).
019400 150-EXIT.
019500     EXIT.
019600
019700*----------------------------------------------------------------*
019800*    RESET THE SLOT'S COUNT ONCE THE FIXED WINDOW HAS FULLY      *
019900*    ELAPSED SINCE THE LAST RESET.  THE MIDNIGHT WRAP GUARD      *
020000*    TREATS A NEGATIVE ELAPSED VALUE AS "WINDOW HAS ELAPSED"     *
020100*    RATHER THAN LETTING IT LOOK LIKE A BRAND-NEW WINDOW.        *
020200*----------------------------------------------------------------*
020300 200-APPLY-WINDOW.
020400     COMPUTE WS-ELAPSED-SECS =
020500             WS-NOW-TOTAL-SECS - WS-CLI-WINDOW-START(WS-SEARCH-IDX).
020600
020700     IF WS-ELAPSED-SECS < 0 OR WS-ELAPSED-SECS >= WS-THIS-WINDOW
020800         MOVE WS-NOW-TOTAL-SECS TO WS-CLI-WINDOW-START(WS-SEARCH-IDX)
020900         MOVE 0                 TO WS-CLI-COUNT(WS-SEARCH-IDX)
021000     END-IF.
021100 200-EXIT.
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500*    ALLOW/DENY AND DECREMENT THE REMAINING-REQUESTS COUNTER.    *
021600*----------------------------------------------------------------*
021700 300-CHECK-LIMIT.
021800     IF WS-CLI-COUNT(WS-SEARCH-IDX) >= WS-THIS-MAX
021900         MOVE 'N' TO LK-ALLOWED-SW
022000         MOVE 0   TO LK-REMAINING
022100     ELSE
022200         ADD 1 TO WS-CLI-COUNT(WS-SEARCH-IDX)
022300         COMPUTE LK-REMAINING =
022400                 WS-THIS-MAX - WS-CLI-COUNT(WS-SEARCH-IDX)
022500     END-IF.
022600 300-EXIT.
022700     EXIT.
