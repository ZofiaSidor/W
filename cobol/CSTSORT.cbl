000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE LEGISLATIVE SERVICES     *
000300* DATA CENTER                                                   *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CSTSORT.
000800 AUTHOR.        D. P. SALAZAR.
000900 INSTALLATION.  LEGISLATIVE SERVICES DATA CENTER.
001000 DATE-WRITTEN.  08/21/96.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400* REMARKS.                                                      *
001500*   CALLED SUBPROGRAM -- NO FILES OF ITS OWN.  SORTS THE        *
001600*   CALLER'S CATEGORY-TOTAL TABLE INTO DESCENDING ORDER BY      *
001700*   TOTAL AMOUNT, FOR COSTAGG'S CATEGORY SUMMARY REPORT.        *
001800*   A STRAIGHT INSERTION SORT -- THE TABLE NEVER HOLDS MORE     *
001900*   THAN A FEW DOZEN EXPENSE CATEGORIES SO AN O(N**2) SORT IS   *
002000*   CHEAP ENOUGH, AND IT IS STABLE, WHICH THE CALLER RELIES ON  *
002100*   TO KEEP TIES IN THEIR ORIGINAL ORDER OF FIRST APPEARANCE.   *
002200*                                                                *
002300*   CALLING SEQUENCE                                             *
002400*       CALL 'CSTSORT' USING LK-ENTRY-COUNT LK-ENTRY-TABLE       *
002500******************************************************************
002600* MAINTENANCE LOG                                                *
002700*   1996-08-21  DPS  REQ-5120  ORIGINAL PROGRAM, ADAPTED FROM    *
002800*                              THE GENERAL-PURPOSE IN-MEMORY     *
002900*                              ARRAY SORT USED ELSEWHERE IN THE  *
003000*                              SHOP -- DESCENDING INSTEAD OF     *
003100*                              ASCENDING, AND MADE STABLE SO     *
003200*                              TIED CATEGORIES DO NOT SWAP.      *
003300*   1999-02-08  DPS  REQ-4490  Y2K REVIEW -- NO CALENDAR DATES   *
003400*                              ARE USED BY THIS PROGRAM, NO      *
003500*                              CHANGE REQUIRED.                  *
003600*   2003-11-14  MDP  REQ-4560  ADDED THE WS-SHIFT-CTR DIAGNOSTIC *
003700*                              COUNTER AND AN END-OF-RUN TRACE   *
003800*                              LINE -- COSTAGG RUNS WITH LARGE   *
003900*                              CATEGORY COUNTS WERE TAKING       *
004000*                              LONGER THAN EXPECTED AND          *
004100*                              OPERATIONS WANTED A SHIFT-COUNT   *
004200*                              FIGURE TO WATCH FOR A DEGENERATE  *
004300*                              TABLE.                            *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005250 77  WS-SHIFT-CTR                PIC 9(4)  COMP VALUE ZERO.
005300*    TABLE-SIZE BOUNDS, LOADED AS ONE LITERAL THEN SPLIT, SAME
005400*    HABIT AS THE RATE-LIMITER'S DEFAULT-LIMITS AREA.
005500 01  WS-BOUNDS-VALUES.
005600     05  FILLER                   PIC X(04) VALUE '0150'.
005700 01  WS-BOUNDS REDEFINES WS-BOUNDS-VALUES.
005800     05  WS-MIN-COUNT             PIC 99.
005900     05  WS-MAX-COUNT             PIC 99.
006000 01  WS-WORK-VARIABLES.
006100     05  WS-I                     PIC S9(4) COMP  VALUE 0.
006200     05  WS-J                     PIC S9(4) COMP  VALUE 0.
006300     05  FILLER                   PIC X(02) VALUE SPACES.
006400
006500*    HOLDING AREA FOR THE ENTRY BEING INSERTED INTO ITS SLOT
006600 01  WS-KEY-ENTRY.
006700     05  WS-KEY-NAME              PIC X(20).
006800     05  WS-KEY-TOTAL             PIC S9(9)V99 COMP-3.
006900     05  FILLER                   PIC X(02) VALUE SPACES.
007000
007100*    SAME GROUP, VIEWED AS ONE ALPHANUMERIC STRING SO THE WHOLE
007200*    KEY CAN BE MOVED IN A SINGLE STATEMENT WHEN A SLOT OPENS UP.
007300 01  WS-KEY-ENTRY-X REDEFINES WS-KEY-ENTRY
007400                        PIC X(31).
007500
007600*    DIAGNOSTIC TRACE OF THE PASS COUNT, SAME HABIT AS THE
007700*    SHOP'S OTHER SUBPROGRAMS -- NORMALLY ZERO, DISPLAYED ONLY
007800*    IF A CALLER EVER PASSES A COUNT OUTSIDE THE TABLE BOUNDS.
007900 01  WS-DIAG-TRACE                PIC X(4)  VALUE SPACES.
008000 01  WS-DIAG-TRACE-N REDEFINES WS-DIAG-TRACE
008100                        PIC S9(7) COMP-3.
008200
008300 LINKAGE SECTION.
008400 01  LK-ENTRY-COUNT               PIC S9(4) COMP.
008500 01  LK-ENTRY-TABLE.
008600     05  LK-ENTRY OCCURS 1 TO 50 TIMES
008700             DEPENDING ON LK-ENTRY-COUNT
008800             INDEXED BY LK-IDX.
008900         10  LK-CAT-NAME          PIC X(20).
009000         10  LK-CAT-TOTAL         PIC S9(9)V99 COMP-3.
009100
009200 PROCEDURE DIVISION USING LK-ENTRY-COUNT LK-ENTRY-TABLE.
009300*================================================================*
009400 000-MAIN-LOGIC.
009500     IF LK-ENTRY-COUNT < WS-MIN-COUNT OR LK-ENTRY-COUNT > WS-MAX-COUNT
009600         MOVE LK-ENTRY-COUNT TO WS-DIAG-TRACE-N
009700         DISPLAY 'CSTSORT RECEIVED AN OUT-OF-RANGE COUNT, '
009800                 'TRACE=' WS-DIAG-TRACE
009900         GO TO 000-EXIT
010000     END-IF.
010100
010200     PERFORM 100-SORT-ONE-PASS THRU 100-EXIT
010300             VARYING WS-I FROM 2 BY 1
010400             UNTIL WS-I > LK-ENTRY-COUNT.
010450     DISPLAY 'CSTSORT SHIFT COUNT: ' WS-SHIFT-CTR.
010500 000-EXIT.
010600     GOBACK.
010700
010800*----------------------------------------------------------------*
010900*    ONE PASS OF THE INSERTION SORT -- CARRY ENTRY WS-I BACK      *
011000*    THROUGH THE ALREADY-SORTED FRONT OF THE TABLE UNTIL IT       *
011100*    FINDS A TOTAL AT LEAST AS LARGE AS ITS OWN.                  *
011200*----------------------------------------------------------------*
011300 100-SORT-ONE-PASS.
011400     MOVE LK-ENTRY(WS-I) TO WS-KEY-ENTRY-X.
011500     COMPUTE WS-J = WS-I - 1.
011600
011700     PERFORM 110-SHIFT-ONE-ENTRY THRU 110-EXIT
011800             UNTIL WS-J < 1
011900                OR LK-CAT-TOTAL(WS-J) >= WS-KEY-TOTAL.
012000
012100     MOVE WS-KEY-ENTRY-X TO LK-ENTRY(WS-J + 1).
012200 100-EXIT.
012300     EXIT.
012400
012500 110-SHIFT-ONE-ENTRY.
012600     ADD 1 TO WS-SHIFT-CTR.
012700     MOVE LK-ENTRY(WS-J) TO LK-ENTRY(WS-J + 1).
012800     SUBTRACT 1 FROM WS-J.
012900 110-EXIT.
013000     EXIT.
