000100******************************************************************
000110*    CHNREC  --  AMENDMENT LEDGER SYSTEM                        *
000120*    LAYOUT OF ONE HASH-CHAIN LEDGER NODE                       *
000130*    FILE:  CHAINOUT  RECFM F  LRECL 348  APPEND-ONLY            *
000140******************************************************************
000150*    MAINTENANCE
000160*    1994-02-14  RSW  REQ-4401  ORIGINAL LAYOUT
000170*    1995-06-30  RSW  REQ-4440  ADDED CHN-PARENT-HASH/CHN-HASH
000180*                               FOR CHAIN TAMPER DETECTION
000190******************************************************************
000200 01  CHN-NODE-REC.
000210     05  CHN-VERSION             PIC 9(4).
000220     05  CHN-CHANGE-TYPE         PIC X(12).
000230     05  CHN-AUTHOR              PIC X(30).
000240     05  CHN-DATE                PIC X(10).
000250     05  CHN-SUMMARY             PIC X(60).
000260     05  CHN-CONTENT             PIC X(200).
000270     05  CHN-PARENT-HASH         PIC X(16).
000280     05  CHN-HASH                PIC X(16).
