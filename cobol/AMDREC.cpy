000100******************************************************************
000110*    AMDREC  --  AMENDMENT LEDGER SYSTEM                        *
000120*    LAYOUT OF THE INCOMING PROPOSED-AMENDMENT RECORD           *
000130*    FILE:  AMENDIN   RECFM F  LRECL 326                        *
000140******************************************************************
000150*    MAINTENANCE
000160*    1994-02-14  RSW  REQ-4401  ORIGINAL LAYOUT
000170*    1998-11-03  RSW  REQ-4477  WIDENED AMD-CONTENT TO X(200)
000180*                               SO LONGER CLAUSE TEXT WOULD FIT
000190******************************************************************
000200 01  AMD-IN-REC.
000210     05  AMD-ACT-ID              PIC X(10).
000220     05  AMD-VERSION             PIC 9(4).
000230     05  AMD-CHANGE-TYPE         PIC X(12).
000240     05  AMD-AUTHOR              PIC X(30).
000250     05  AMD-DATE                PIC X(10).
000260     05  AMD-SUMMARY             PIC X(60).
000270     05  AMD-CONTENT             PIC X(200).
