000100******************************************************************
000110*    CSTSUMRC  --  EXPENSE COST AGGREGATION BATCH                *
000120*    LAYOUT OF ONE COST-SUMMARY OUTPUT RECORD                   *
000130*    FILE:  COSTSUM   RECFM F  LRECL 33                         *
000140******************************************************************
000150*    MAINTENANCE
000160*    1996-08-19  DPS  REQ-5120  ORIGINAL LAYOUT
000170*    1996-09-02  DPS  REQ-5133  AMOUNT CHANGED TO EXPLICIT        *
000180*                               DECIMAL-POINT EDIT PER AUDIT ASK  *
000190******************************************************************
000200 01  COST-SUM-REC.
000210     05  SUM-CATEGORY            PIC X(20).
000220     05  SUM-AMOUNT              PIC -9(9).99.
