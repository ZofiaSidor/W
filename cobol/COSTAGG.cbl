000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE LEGISLATIVE SERVICES     *
000300* DATA CENTER                                                   *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    COSTAGG.
000800 AUTHOR.        D. P. SALAZAR.
000900 INSTALLATION.  LEGISLATIVE SERVICES DATA CENTER.
001000 DATE-WRITTEN.  08/19/96.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300******************************************************************
001400* REMARKS.                                                      *
001500*   READS THE COMMITTEE EXPENSE FILE (COSTIN), DROPS ROWS WHOSE *
001600*   AMOUNT WILL NOT PARSE, OPTIONALLY RESTRICTS TO A DATE       *
001700*   RANGE, ACCUMULATES A RUNNING TOTAL PER EXPENSE CATEGORY,    *
001800*   SORTS THE CATEGORIES DESCENDING BY TOTAL (VIA CSTSORT) AND  *
001900*   WRITES BOTH A PRINTED SUMMARY REPORT AND A MACHINE-READABLE *
002000*   COSTSUM FILE FOR THE FINANCE OFFICE'S OWN DOWNSTREAM JOB.   *
002100*                                                                *
002200*   AN OPTIONAL DATE-FILTER CONTROL CARD MAY BE SUPPLIED ON     *
002300*   SYSIN: COLUMNS 1-10 THE START DATE, COLUMNS 11-20 THE END   *
002400*   DATE, BOTH YYYY-MM-DD, EITHER OR BOTH MAY BE BLANK.  A      *
002500*   MISSING CONTROL CARD OR AN UNPARSEABLE DATE ON IT TURNS     *
002600*   THE FILTER OFF ENTIRELY RATHER THAN ABENDING THE RUN.       *
002700******************************************************************
002800* MAINTENANCE LOG                                                *
002900*   1996-08-19  DPS  REQ-5120  ORIGINAL PROGRAM.                 *
003000*   1996-09-02  DPS  REQ-5133  AMOUNT EDITED WITH EXPLICIT       *
003100*                              DECIMAL POINT ON COSTSUM PER      *
003200*                              AUDIT ASK (SEE CSTSUMRC).         *
003300*   1997-04-11  DPS  REQ-5201  ADDED THE OPTIONAL SYSIN DATE     *
003400*                              FILTER CARD; A BAD CARD NOW       *
003500*                              DISABLES THE FILTER INSTEAD OF    *
003600*                              ABENDING THE RUN.                 *
003700*   1999-02-08  DPS  REQ-4490  Y2K REVIEW -- DATES ARE COMPARED  *
003800*                              AS YYYY-MM-DD TEXT THROUGHOUT,    *
003900*                              NO 2-DIGIT YEAR IS EVER FORMED,   *
004000*                              NO CHANGE REQUIRED.               *
004100*   2003-11-14  DPS  REQ-5560  SKIPPED-ROW WARNING LINE ADDED    *
004200*                              TO THE PRINTED REPORT.            *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT COSTIN  ASSIGN TO COSTIN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS  IS WS-COSTIN-STATUS.
005500     SELECT COSTSUM ASSIGN TO COSTSUM
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-COSTSUM-STATUS.
005800     SELECT COSTRPT ASSIGN TO COSTRPT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS  IS WS-COSTRPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  COSTIN
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 42 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS COST-IN-REC.
007000     COPY CSTINRC.
007100
007200 FD  COSTSUM
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 33 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS COST-SUM-REC.
007800     COPY CSTSUMRC.
007900
008000 FD  COSTRPT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RPT-RECORD.
008600 01  RPT-RECORD                  PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900 77  WS-RPT-LINE-CTR             PIC 9(4)  COMP VALUE ZERO.
009000*================================================================*
009100*    FILE STATUSES                                               *
009200*================================================================*
009300 01  WS-FILE-STATUSES.
009400     05  WS-COSTIN-STATUS         PIC X(2)  VALUE SPACES.
009500         88  WS-COSTIN-OK                   VALUE '00'.
009600         88  WS-COSTIN-EOF                  VALUE '10'.
009700     05  WS-COSTSUM-STATUS        PIC X(2)  VALUE SPACES.
009800         88  WS-COSTSUM-OK                  VALUE '00'.
009900     05  WS-COSTRPT-STATUS        PIC X(2)  VALUE SPACES.
010000         88  WS-COSTRPT-OK                  VALUE '00'.
010100     05  FILLER                   PIC X(02) VALUE SPACES.
010200
010300*================================================================*
010400*    SWITCHES                                                    *
010500*================================================================*
010600 01  WS-SWITCHES.
010700     05  WS-COSTIN-EOF-SW         PIC X     VALUE 'N'.
010800         88  WS-NO-MORE-COSTIN             VALUE 'Y'.
010900     05  WS-ROW-VALID-SW          PIC X     VALUE 'Y'.
011000         88  WS-ROW-IS-VALID                VALUE 'Y'.
011100         88  WS-ROW-IS-INVALID              VALUE 'N'.
011200     05  WS-ROW-IN-RANGE-SW       PIC X     VALUE 'Y'.
011300         88  WS-ROW-IN-RANGE                VALUE 'Y'.
011400     05  WS-DECIMAL-SEEN-SW       PIC X     VALUE 'N'.
011500         88  WS-DECIMAL-SEEN                VALUE 'Y'.
011600     05  WS-FILTER-START-SW       PIC X     VALUE 'N'.
011700         88  WS-FILTER-START-ON             VALUE 'Y'.
011800     05  WS-FILTER-END-SW         PIC X     VALUE 'N'.
011900         88  WS-FILTER-END-ON               VALUE 'Y'.
012000     05  WS-CAT-FOUND-SW          PIC X     VALUE 'N'.
012100         88  WS-CAT-WAS-FOUND               VALUE 'Y'.
012200     05  FILLER                   PIC X(02) VALUE SPACES.
012300
012400*================================================================*
012500*    COUNTERS                                                    *
012600*================================================================*
012700 01  WS-COUNTERS.
012800     05  WS-READ-CNT              PIC S9(7) COMP-3 VALUE 0.
012900     05  WS-SKIPPED-CNT           PIC S9(7) COMP-3 VALUE 0.
013000     05  WS-FILTERED-OUT-CNT      PIC S9(7) COMP-3 VALUE 0.
013100     05  WS-ACCUM-CNT             PIC S9(7) COMP-3 VALUE 0.
013200     05  FILLER                   PIC X(02) VALUE SPACES.
013300
013400*================================================================*
013500*    SYSIN DATE-FILTER CONTROL CARD                              *
013600*================================================================*
013700 01  WS-FILTER-CARD.
013800     05  WS-FILTER-START-DATE     PIC X(10).
013900     05  WS-FILTER-END-DATE       PIC X(10).
014000     05  FILLER                   PIC X(60).
014100*    WHOLE-CARD VIEW, ECHOED TO THE JOB LOG FOR THE RUN FILE --
014200*    SAME HABIT AS ANY OTHER CONTROL CARD IN THE SHOP.
014300 01  WS-FILTER-CARD-X REDEFINES WS-FILTER-CARD
014400                        PIC X(80).
014500
014600*================================================================*
014700*    CATEGORY ACCUMULATION TABLE -- PASSED TO CSTSORT BY         *
014800*    REFERENCE ONCE THE FILE HAS BEEN READ IN FULL.              *
014900*================================================================*
015000 01  WS-CAT-TABLE.
015100     05  WS-CAT-ENTRY OCCURS 0 TO 50 TIMES
015200                DEPENDING ON WS-CAT-COUNT
015300                INDEXED BY WS-CAT-IDX.
015400         10  WS-CAT-NAME          PIC X(20).
015500         10  WS-CAT-TOTAL         PIC S9(9)V99 COMP-3.
015600 01  WS-CAT-COUNT                 PIC S9(4) COMP  VALUE 0.
015700 01  WS-CAT-MAX                   PIC S9(4) COMP  VALUE 50.
015800 01  WS-GRAND-TOTAL               PIC S9(9)V99 COMP-3 VALUE 0.
015900
016000*    DIAGNOSTIC TRACE, SAME HABIT AS CSTSORT AND RATELIMT --
016100*    NORMALLY SPACES, FILLED ONLY WHEN THE CATEGORY TABLE
016200*    OVERFLOWS AND A ROW HAS TO FOLD INTO THE LAST SLOT.
016300 01  WS-DIAG-TRACE                PIC X(4)  VALUE SPACES.
016400 01  WS-DIAG-TRACE-N REDEFINES WS-DIAG-TRACE
016500                        PIC S9(7) COMP-3.
016600
016700 01  WS-UNSPECIFIED-CATEGORY      PIC X(20)
016800                             VALUE 'Unspecified'.
016900
017000*================================================================*
017100*    AMOUNT PARSING WORK AREA -- MANUAL SCAN, NO INTRINSIC       *
017200*    FUNCTIONS, SAME TECHNIQUE AS AMDLEDGR'S DIGEST ROUTINE.     *
017300*================================================================*
017400 01  WS-AMOUNT-WORK.
017500     05  WS-AMOUNT-LEN            PIC S9(4) COMP  VALUE 0.
017600     05  WS-AMOUNT-POS            PIC S9(4) COMP  VALUE 0.
017700     05  WS-AMOUNT-SIGN           PIC X     VALUE '+'.
017800     05  WS-AMOUNT-DEC-DIGITS     PIC S9(4) COMP  VALUE 0.
017900     05  WS-AMOUNT-ONE-CHAR       PIC X     VALUE SPACE.
018000     05  FILLER                   PIC X(02) VALUE SPACES.
018100 01  WS-AMOUNT-INT-PART           PIC S9(9) COMP-3 VALUE 0.
018200 01  WS-AMOUNT-DEC-PART           PIC S9(4) COMP-3 VALUE 0.
018300 01  WS-AMOUNT-DIGIT-VALUE        PIC S9(1) COMP-3 VALUE 0.
018400 01  WS-PARSED-AMOUNT             PIC S9(7)V99 COMP-3 VALUE 0.
018500
018600*    SAME DIGIT-TABLE APPROACH AS THE CHARACTER-WEIGHT TABLE IN
018700*    AMDLEDGR'S DIGEST ROUTINE -- A SEARCH ALL OVER '0' TO '9'
018800*    TURNS A DIGIT CHARACTER INTO ITS BINARY VALUE WITHOUT
018900*    RESORTING TO FUNCTION NUMVAL OR FUNCTION ORD.
019000 01  WS-DIGIT-TABLE-VALUES.
019100     05  FILLER PIC X(1) VALUE '0'.
019200     05  FILLER PIC X(1) VALUE '1'.
019300     05  FILLER PIC X(1) VALUE '2'.
019400     05  FILLER PIC X(1) VALUE '3'.
019500     05  FILLER PIC X(1) VALUE '4'.
019600     05  FILLER PIC X(1) VALUE '5'.
019700     05  FILLER PIC X(1) VALUE '6'.
019800     05  FILLER PIC X(1) VALUE '7'.
019900     05  FILLER PIC X(1) VALUE '8'.
020000     05  FILLER PIC X(1) VALUE '9'.
020100 01  WS-DIGIT-TABLE REDEFINES WS-DIGIT-TABLE-VALUES.
020200     05  WS-DIGIT-CHAR OCCURS 10 TIMES
020300                 ASCENDING KEY IS WS-DIGIT-CHAR
020400                 INDEXED BY WS-DIGIT-IDX
020500                 PIC X(1).
020600
020700*================================================================*
020800*    REPORT LINES                                                *
020900*================================================================*
021000 01  RPT-HEADER1.
021100     05  FILLER               PIC X(40) VALUE SPACES.
021200     05  FILLER               PIC X(38)
021300         VALUE 'COMMITTEE EXPENSE SUMMARY BY CATEGORY'.
021400     05  FILLER               PIC X(54) VALUE SPACES.
021500
021600 01  RPT-COL-HDR.
021700     05  FILLER               PIC X(20) VALUE 'CATEGORY'.
021800     05  FILLER               PIC X(15) VALUE 'AMOUNT'.
021900     05  FILLER               PIC X(97) VALUE SPACES.
022000
022100 01  RPT-DETAIL-LINE.
022200     05  RPT-CATEGORY         PIC X(20).
022300     05  FILLER               PIC X(02) VALUE SPACES.
022400     05  RPT-AMOUNT           PIC -9(9).99.
022500     05  FILLER               PIC X(97) VALUE SPACES.
022600
022700 01  RPT-GRAND-TOTAL-LINE.
022800     05  FILLER               PIC X(20) VALUE 'GRAND TOTAL'.
022900     05  FILLER               PIC X(02) VALUE SPACES.
023000     05  RPT-GT-AMOUNT        PIC -9(9).99.
023100     05  FILLER               PIC X(97) VALUE SPACES.
023200
023300 01  RPT-WARNING-LINE.
023400     05  FILLER               PIC X(09) VALUE 'WARNING: '.
023500     05  RPT-WARN-CNT         PIC ZZZ9.
023600     05  FILLER               PIC X(27)
023700         VALUE ' NON-NUMERIC ROWS IGNORED'.
023800     05  FILLER               PIC X(92) VALUE SPACES.
023900
024000 PROCEDURE DIVISION.
024100*================================================================*
024200 000-MAIN.
024300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
024400     PERFORM 050-READ-FILTER-CARD THRU 050-EXIT.
024500     PERFORM 800-INIT-REPORT THRU 800-EXIT.
024600
024700     PERFORM 100-PROCESS-EXPENSES THRU 100-EXIT
024800             UNTIL WS-NO-MORE-COSTIN.
024900
025000     IF WS-CAT-COUNT > 0
025100         CALL 'CSTSORT' USING WS-CAT-COUNT, WS-CAT-TABLE
025200     END-IF.
025300
025400     PERFORM 600-WRITE-SUMMARY THRU 600-EXIT.
025500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
025600     GOBACK.
025700
025800*----------------------------------------------------------------*
025900*    OPTIONAL SYSIN DATE-FILTER CARD                              *
026000*----------------------------------------------------------------*
026100 050-READ-FILTER-CARD.
026200     MOVE SPACES TO WS-FILTER-CARD.
026300     ACCEPT WS-FILTER-CARD FROM SYSIN
026400         ON EXCEPTION
026500             MOVE SPACES TO WS-FILTER-CARD
026600     END-ACCEPT.
026700     DISPLAY 'COSTAGG DATE-FILTER CARD: ' WS-FILTER-CARD-X.
026800
026900     IF WS-FILTER-START-DATE NOT = SPACES
027000         PERFORM 060-VALIDATE-FILTER-DATE THRU 060-EXIT
027100     END-IF.
027200     IF WS-FILTER-END-DATE NOT = SPACES
027300         PERFORM 065-VALIDATE-FILTER-DATE-END THRU 065-EXIT
027400     END-IF.
027500 050-EXIT.
027600     EXIT.
027700
027800*    A FILTER DATE IS "VALID" HERE ONLY IN THE LOOSE SENSE THE
027900*    SHOP HAS ALWAYS USED FOR CONTROL CARDS -- 10 CHARACTERS,
028000*    HYPHENS IN POSITION 5 AND 8, DIGITS EVERYWHERE ELSE.  A
028100*    CARD THAT FAILS THIS CHECK TURNS THE FILTER OFF RATHER
028200*    THAN ABENDING THE RUN.
028300 060-VALIDATE-FILTER-DATE.
028400     IF WS-FILTER-START-DATE(5:1) = '-'
028500        AND WS-FILTER-START-DATE(8:1) = '-'
028600        AND WS-FILTER-START-DATE(1:4) IS NUMERIC
028700        AND WS-FILTER-START-DATE(6:2) IS NUMERIC
028800        AND WS-FILTER-START-DATE(9:2) IS NUMERIC
028900         SET WS-FILTER-START-ON TO TRUE
029000     ELSE
029100         MOVE SPACES TO WS-FILTER-START-DATE
029200     END-IF.
029300 060-EXIT.
029400     EXIT.
029500
029600 065-VALIDATE-FILTER-DATE-END.
029700     IF WS-FILTER-END-DATE(5:1) = '-'
029800        AND WS-FILTER-END-DATE(8:1) = '-'
029900        AND WS-FILTER-END-DATE(1:4) IS NUMERIC
030000        AND WS-FILTER-END-DATE(6:2) IS NUMERIC
030100        AND WS-FILTER-END-DATE(9:2) IS NUMERIC
030200         SET WS-FILTER-END-ON TO TRUE
030300     ELSE
030400         MOVE SPACES TO WS-FILTER-END-DATE
030500     END-IF.
030600 065-EXIT.
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000*    ONE EXPENSE RECORD                                          *
031100*----------------------------------------------------------------*
031200 100-PROCESS-EXPENSES.
031300     READ COSTIN
031400         AT END
031500             SET WS-NO-MORE-COSTIN TO TRUE
031600     END-READ.
031700     IF WS-NO-MORE-COSTIN
031800         GO TO 100-EXIT
031900     END-IF.
032000
032100     ADD 1 TO WS-READ-CNT.
032200     PERFORM 200-PARSE-AMOUNT THRU 200-EXIT.
032300
032400     IF WS-ROW-IS-INVALID
032500         ADD 1 TO WS-SKIPPED-CNT
032600         GO TO 100-EXIT
032700     END-IF.
032800
032900     PERFORM 250-APPLY-DATE-FILTER THRU 250-EXIT.
033000     IF NOT WS-ROW-IN-RANGE
033100         ADD 1 TO WS-FILTERED-OUT-CNT
033200         GO TO 100-EXIT
033300     END-IF.
033400
033500     PERFORM 300-ACCUMULATE-CATEGORY THRU 300-EXIT.
033600     ADD 1 TO WS-ACCUM-CNT.
033700 100-EXIT.
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100*    R7.1 -- MANUAL AMOUNT PARSE: OPTIONAL SIGN, DIGITS,          *
034200*    OPTIONAL DECIMAL POINT WITH UP TO 2 DECIMAL DIGITS.          *
034300*----------------------------------------------------------------*
034400 200-PARSE-AMOUNT.
034500     SET WS-ROW-IS-VALID   TO TRUE.
034600     MOVE '+'              TO WS-AMOUNT-SIGN.
034700     MOVE 0                TO WS-AMOUNT-INT-PART.
034800     MOVE 0                TO WS-AMOUNT-DEC-PART.
034900     MOVE 0                TO WS-AMOUNT-DEC-DIGITS.
035000     MOVE 'N'              TO WS-DECIMAL-SEEN-SW.
035100
035200     PERFORM 205-FIND-AMOUNT-LENGTH THRU 205-EXIT.
035300
035400     IF WS-AMOUNT-LEN = 0
035500         SET WS-ROW-IS-INVALID TO TRUE
035600         GO TO 200-EXIT
035700     END-IF.
035800
035900     PERFORM 210-SCAN-ONE-AMT-CHAR THRU 210-EXIT
036000             VARYING WS-AMOUNT-POS FROM 1 BY 1
036100             UNTIL WS-AMOUNT-POS > WS-AMOUNT-LEN
036200                OR WS-ROW-IS-INVALID.
036300
036400     IF WS-ROW-IS-VALID
036500         COMPUTE WS-PARSED-AMOUNT ROUNDED =
036600                 (WS-AMOUNT-INT-PART +
036700                 (WS-AMOUNT-DEC-PART / 100))
036800         IF WS-AMOUNT-SIGN = '-'
036900             COMPUTE WS-PARSED-AMOUNT = WS-PARSED-AMOUNT * -1
037000         END-IF
037100     END-IF.
037200 200-EXIT.
037300     EXIT.
037400
037500*    TRAILING SPACES PAD THE 12-BYTE FIELD -- FIND WHERE THE
037600*    SIGNIFICANT TEXT ENDS BEFORE SCANNING CHARACTER BY CHARACTER.
037700 205-FIND-AMOUNT-LENGTH.
037800     MOVE 12 TO WS-AMOUNT-LEN.
037900     PERFORM 206-BACK-UP-ONE THRU 206-EXIT
038000             UNTIL WS-AMOUNT-LEN = 0
038100                OR CST-AMOUNT-RAW(WS-AMOUNT-LEN:1) NOT = SPACE.
038200 205-EXIT.
038300     EXIT.
038400
038500 206-BACK-UP-ONE.
038600     SUBTRACT 1 FROM WS-AMOUNT-LEN.
038700 206-EXIT.
038800     EXIT.
038900
039000 210-SCAN-ONE-AMT-CHAR.
039100     MOVE CST-AMOUNT-RAW(WS-AMOUNT-POS:1) TO WS-AMOUNT-ONE-CHAR.
039200
039300     EVALUATE TRUE
039400         WHEN WS-AMOUNT-ONE-CHAR = '+' OR '-'
039500             IF WS-AMOUNT-POS = 1
039600                 MOVE WS-AMOUNT-ONE-CHAR TO WS-AMOUNT-SIGN
039700             ELSE
039800                 SET WS-ROW-IS-INVALID TO TRUE
039900             END-IF
040000         WHEN WS-AMOUNT-ONE-CHAR = '.'
040100             IF WS-DECIMAL-SEEN
040200                 SET WS-ROW-IS-INVALID TO TRUE
040300             ELSE
040400                 MOVE 'Y' TO WS-DECIMAL-SEEN-SW
040500             END-IF
040600         WHEN WS-AMOUNT-ONE-CHAR IS NUMERIC
040700             PERFORM 220-LOOKUP-DIGIT THRU 220-EXIT
040800             PERFORM 230-APPLY-DIGIT THRU 230-EXIT
040900         WHEN OTHER
041000             SET WS-ROW-IS-INVALID TO TRUE
041100     END-EVALUATE.
041200 210-EXIT.
041300     EXIT.
041400
041500 220-LOOKUP-DIGIT.
041600     SEARCH ALL WS-DIGIT-CHAR
041700         WHEN WS-DIGIT-CHAR(WS-DIGIT-IDX) = WS-AMOUNT-ONE-CHAR
041800             SET WS-AMOUNT-DIGIT-VALUE TO WS-DIGIT-IDX
041900     END-SEARCH.
042000     SUBTRACT 1 FROM WS-AMOUNT-DIGIT-VALUE.
042100 220-EXIT.
042200     EXIT.
042300
042400 230-APPLY-DIGIT.
042500     IF WS-DECIMAL-SEEN
042600         ADD 1 TO WS-AMOUNT-DEC-DIGITS
042700         EVALUATE WS-AMOUNT-DEC-DIGITS
042800             WHEN 1
042900                 COMPUTE WS-AMOUNT-DEC-PART =
043000                         WS-AMOUNT-DIGIT-VALUE * 10
043100             WHEN 2
043200                 ADD WS-AMOUNT-DIGIT-VALUE TO WS-AMOUNT-DEC-PART
043300             WHEN OTHER
043400                 SET WS-ROW-IS-INVALID TO TRUE
043500         END-EVALUATE
043600     ELSE
043700         COMPUTE WS-AMOUNT-INT-PART =
043800                 (WS-AMOUNT-INT-PART * 10) + WS-AMOUNT-DIGIT-VALUE
043900     END-IF.
044000 230-EXIT.
044100     EXIT.
044200
044300*----------------------------------------------------------------*
044400*    R7.2 -- INCLUSIVE DATE-RANGE FILTER                         *
044500*----------------------------------------------------------------*
044600 250-APPLY-DATE-FILTER.
044700     SET WS-ROW-IN-RANGE TO TRUE.
044800     IF WS-FILTER-START-ON
044900        AND CST-DATE < WS-FILTER-START-DATE
045000         MOVE 'N' TO WS-ROW-IN-RANGE-SW
045100     END-IF.
045200     IF WS-FILTER-END-ON
045300        AND CST-DATE > WS-FILTER-END-DATE
045400         MOVE 'N' TO WS-ROW-IN-RANGE-SW
045500     END-IF.
045600 250-EXIT.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000*    R7.3 -- BLANK CATEGORY BECOMES UNSPECIFIED, THEN ACCUMULATE *
046100*----------------------------------------------------------------*
046200 300-ACCUMULATE-CATEGORY.
046300     IF CST-CATEGORY = SPACES
046400         MOVE WS-UNSPECIFIED-CATEGORY TO CST-CATEGORY
046500     END-IF.
046600
046700     MOVE 'N' TO WS-CAT-FOUND-SW.
046800     PERFORM 310-CHECK-ONE-CATEGORY THRU 310-EXIT
046900             VARYING WS-CAT-IDX FROM 1 BY 1
047000             UNTIL WS-CAT-IDX > WS-CAT-COUNT
047100                OR WS-CAT-WAS-FOUND.
047200
047300     IF NOT WS-CAT-WAS-FOUND
047400         PERFORM 320-ADD-NEW-CATEGORY THRU 320-EXIT
047500     END-IF.
047600
047700     ADD WS-PARSED-AMOUNT TO WS-CAT-TOTAL(WS-CAT-IDX).
047800     ADD WS-PARSED-AMOUNT TO WS-GRAND-TOTAL.
047900 300-EXIT.
048000     EXIT.
048100
048200 310-CHECK-ONE-CATEGORY.
048300     IF WS-CAT-NAME(WS-CAT-IDX) = CST-CATEGORY
048400         SET WS-CAT-WAS-FOUND TO TRUE
048500     END-IF.
048600 310-EXIT.
048700     EXIT.
048800
048900*    WS-CAT-IDX IS LEFT ONE PAST THE LAST CHECKED SLOT BY THE
049000*    VARYING LOOP ABOVE WHEN NO MATCH WAS FOUND, WHICH IS
049100*    EXACTLY WHERE THE NEW CATEGORY BELONGS.
049200 320-ADD-NEW-CATEGORY.
049300     IF WS-CAT-COUNT >= WS-CAT-MAX
049400         MOVE WS-CAT-COUNT TO WS-DIAG-TRACE-N
049500         DISPLAY 'COSTAGG CATEGORY TABLE FULL, TRACE='
049600                 WS-DIAG-TRACE ' -- FOLDING INTO LAST SLOT FOR '
049700                 CST-CATEGORY
049800         SET WS-CAT-IDX TO WS-CAT-MAX
049900         GO TO 320-EXIT
050000     END-IF.
050100
050200     ADD 1 TO WS-CAT-COUNT.
050300     SET WS-CAT-IDX TO WS-CAT-COUNT.
050400     MOVE CST-CATEGORY TO WS-CAT-NAME(WS-CAT-IDX).
050500     MOVE 0            TO WS-CAT-TOTAL(WS-CAT-IDX).
050600 320-EXIT.
050700     EXIT.
050800
050900*----------------------------------------------------------------*
051000*    R7.5/R7.6 -- PRINT THE SORTED CATEGORY LINES, THEN COSTSUM  *
051100*----------------------------------------------------------------*
051200 600-WRITE-SUMMARY.
051300     PERFORM 610-WRITE-ONE-CATEGORY THRU 610-EXIT
051400             VARYING WS-CAT-IDX FROM 1 BY 1
051500             UNTIL WS-CAT-IDX > WS-CAT-COUNT.
051600     DISPLAY 'CATEGORY DETAIL LINES WRITTEN: ' WS-RPT-LINE-CTR.
051700
051800     MOVE WS-GRAND-TOTAL TO RPT-GT-AMOUNT.
051900     WRITE RPT-RECORD FROM RPT-GRAND-TOTAL-LINE.
052000
052100     MOVE 'GRAND TOTAL' TO SUM-CATEGORY.
052200     MOVE WS-GRAND-TOTAL TO SUM-AMOUNT.
052300     WRITE COST-SUM-REC.
052400
052500     IF WS-SKIPPED-CNT > 0
052600         MOVE WS-SKIPPED-CNT TO RPT-WARN-CNT
052700         WRITE RPT-RECORD FROM RPT-WARNING-LINE
052800     END-IF.
052900 600-EXIT.
053000     EXIT.
053100
053200 610-WRITE-ONE-CATEGORY.
053300     MOVE WS-CAT-NAME(WS-CAT-IDX)  TO RPT-CATEGORY, SUM-CATEGORY.
053400     MOVE WS-CAT-TOTAL(WS-CAT-IDX) TO RPT-AMOUNT, SUM-AMOUNT.
053500     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
053600     WRITE COST-SUM-REC.
053700     ADD 1 TO WS-RPT-LINE-CTR.
053800 610-EXIT.
053900     EXIT.
054000
054100*----------------------------------------------------------------*
054200*    HOUSEKEEPING                                                 *
054300*----------------------------------------------------------------*
054400 700-OPEN-FILES.
054500     OPEN INPUT  COSTIN.
054600     OPEN OUTPUT COSTSUM.
054700     OPEN OUTPUT COSTRPT.
054800 700-EXIT.
054900     EXIT.
055000
055100 790-CLOSE-FILES.
055200     CLOSE COSTIN, COSTSUM, COSTRPT.
055300 790-EXIT.
055400     EXIT.
055500
055600 800-INIT-REPORT.
055700     WRITE RPT-RECORD FROM RPT-HEADER1.
055800     WRITE RPT-RECORD FROM RPT-COL-HDR.
055900 800-EXIT.
056000     EXIT.
