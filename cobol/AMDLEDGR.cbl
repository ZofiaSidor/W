000100************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE LEGISLATIVE SERVICES     *
000300* CENTER                                                   *
000400* ALL RIGHTS RESERVED                                           *
000500************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    AMDLEDGR.
000800 AUTHOR.        R. S. WOJCIK.
000900 INSTALLATION.  LEGISLATIVE SERVICES DATA CENTER.
001000 DATE-WRITTEN.  02/14/94.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300************************************************************
001400* REMARKS.                                                      *
001500*   READS A SEQUENTIAL FILE OF PROPOSED AMENDMENTS TO A LEGAL   *
001600*   ACT, IN ARRIVAL ORDER.  EACH AMENDMENT IS DEFAULTED,        *
001700*   VALIDATED, GIVEN A PLAIN-LANGUAGE SUMMARY WHEN THE CALLER   *
001800*   DID NOT SUPPLY ONE, AND APPENDED AS A NODE ON A HASH CHAIN  *
001900*   LEDGER, EACH NODE CARRYING A DIGEST OF ITS OWN FIELDS AND   *
002000*   THE DIGEST OF THE NODE BEFORE IT.  AT END OF FILE THE WHOLE *
002100*   CHAIN IS RE-READ AND VERIFIED, THEN A VERSION-HISTORY       *
002200*   LISTING AND A STATISTICS BLOCK ARE PRINTED.                 *
002300*                                                                *
002400*   INPUT   - AMENDIN  PROPOSED-AMENDMENT RECORDS (ARRIVAL      *
002500*             ORDER DEFINES THE LEDGER VERSION NUMBER).         *
002600*   OUTPUT  - CHAINOUT LEDGER NODES, APPEND-ONLY.                *
002700*           - ERROUT   REJECTED-AMENDMENT RECORDS.               *
002800*           - HISTRPT  VERSION HISTORY / STATISTICS REPORT.      *
002900*   CALLS   - RATELIMT  PER-CLIENT REQUEST-RATE CHECK, ONE CALL  *
003000*             PER AMENDMENT ACTUALLY APPENDED TO THE CHAIN        *
003100*             (CLIENT = SUBMITTING AUTHOR).                       *
003200************************************************************
003300* MAINTENANCE LOG                                                *
003400*   1994-02-14  RSW  REQ-4401  ORIGINAL PROGRAM.                 *
003500*   1994-03-01  RSW  REQ-4410  ADDED 300-BUILD-SUMMARY PLAIN-    *
003600*                              LANGUAGE WORD SUBSTITUTION.       *
003700*   1994-06-22  RSW  REQ-4428  DEFAULTING MUST RUN BEFORE        *
003800*                              VALIDATION SO A BLANK CHANGE TYPE *
003900*                              IS ACCEPTED AS SUBSTANTIVE.       *
004000*   1995-06-30  RSW  REQ-4440  ADDED HASH-CHAIN DIGEST/VERIFY.   *
004100*   1995-07-18  RSW  REQ-4446  MAX-CHAIN-SIZE GUARD ON APPEND.   *
004200*   1996-02-09  JTK  REQ-4502  WIRED IN RATELIMT CALL PER        *
004300*                              ACCEPTED AMENDMENT.               *
004400*   1998-11-03  RSW  REQ-4477  WIDENED AMD-CONTENT/CHN-CONTENT   *
004500*                              TO X(200) IN THE COPYBOOKS.       *
004600*   1999-01-11  JTK  REQ-4490  CENTURY WINDOW ON THE DEFAULTED   *
004700*                              RUN DATE (Y2K) -- SEE 160-EXIT.   *
004800*   1999-01-25  JTK  REQ-4490  SAME FIX APPLIED TO THE REPORT    *
004900*                              HEADER DATE STAMP.                *
005000*   2003-10-07  MDP  REQ-4561  HISTORY SUMMARY COLUMN TRUNCATED  *
005100*                              TO 40 CHARACTERS PER REPORT SPEC. *
005200*   2003-10-21  MDP  REQ-4561  SPLIT THE WORD-SCAN AND SUBST     *
005300*                              LOOPS OUT OF LINE -- SHOP STANDARD*
005400*                              FORBIDS INLINE PERFORM/END-PERFORM*
005500*   2004-03-02  MDP  REQ-4578  MAX-CHAIN-SIZE DROPS WERE STILL   *
005600*                              COUNTED AS ACCEPTED AND STILL     *
005700*                              FIRED THE RATELIMT CALL EVEN      *
005800*                              THOUGH CHN-NODE-REC WAS NEVER     *
005900*                              WRITTEN.  400-APPEND-CHAIN-NODE   *
006000*                              NOW SETS WS-CHAIN-FULL-SW AND THE *
006100*                              CALLER COUNTS A FULL-CHAIN DROP   *
006200*                              AS A REJECTION INSTEAD.           *
006300************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT AMENDIN  ASSIGN TO AMDIN
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE  IS SEQUENTIAL
007700         FILE STATUS  IS WS-AMENDIN-STATUS.
007800
007900     SELECT CHAINOUT ASSIGN TO CHNOUT
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE  IS SEQUENTIAL
008200         FILE STATUS  IS WS-CHAINOUT-STATUS.
008300
008400     SELECT ERROUT   ASSIGN TO ERROUT
008500         ORGANIZATION IS SEQUENTIAL
008600         ACCESS MODE  IS SEQUENTIAL
008700         FILE STATUS  IS WS-ERROUT-STATUS.
008800
008900     SELECT HISTRPT  ASSIGN TO HISTRPT
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS  IS WS-HISTRPT-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  AMENDIN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     BLOCK CONTAINS 0 RECORDS.
010000     COPY AMDREC.
010100
010200 FD  CHAINOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS.
010600     COPY CHNREC.
010700
010800 FD  ERROUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS.
011200     COPY ERRREC.
011300
011400 FD  HISTRPT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  HIST-RECORD                 PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100 77  WS-RPT-LINE-CTR             PIC 9(4)  COMP VALUE ZERO.
012200*================================================================*
012300*    FILE STATUS AND SWITCHES                                    *
012400*================================================================*
012500 01  WS-FILE-STATUSES.
012600     05  WS-AMENDIN-STATUS        PIC X(2)  VALUE SPACES.
012700         88  WS-AMENDIN-OK               VALUE '00'.
012800         88  WS-AMENDIN-EOF               VALUE '10'.
012900     05  WS-CHAINOUT-STATUS       PIC X(2)  VALUE SPACES.
013000         88  WS-CHAINOUT-OK               VALUE '00'.
013100         88  WS-CHAINOUT-EOF               VALUE '10'.
013200     05  WS-ERROUT-STATUS         PIC X(2)  VALUE SPACES.
013300         88  WS-ERROUT-OK                  VALUE '00'.
013400     05  WS-HISTRPT-STATUS        PIC X(2)  VALUE SPACES.
013500         88  WS-HISTRPT-OK                 VALUE '00'.
013600
013700 01  WS-SWITCHES.
013800     05  WS-AMENDIN-EOF-SW        PIC X     VALUE 'N'.
013900         88  WS-NO-MORE-AMENDS            VALUE 'Y'.
014000     05  WS-CHAINOUT-EOF-SW       PIC X     VALUE 'N'.
014100         88  WS-NO-MORE-NODES             VALUE 'Y'.
014200     05  WS-REJECT-SW             PIC X     VALUE 'N'.
014300         88  WS-AMENDMENT-REJECTED        VALUE 'Y'.
014400     05  WS-CHAIN-VALID-SW        PIC X     VALUE 'Y'.
014500         88  WS-CHAIN-VALID               VALUE 'Y'.
014600         88  WS-CHAIN-INVALID              VALUE 'N'.
014700     05  WS-DROP-FLAG-SW          PIC X     VALUE 'N'.
014800         88  WS-DROP-THIS-WORD            VALUE 'Y'.
014900     05  WS-CHAIN-FULL-SW         PIC X     VALUE 'N'.
015000         88  WS-CHAIN-IS-FULL             VALUE 'Y'.
015100
015200*================================================================*
015300*    COUNTERS / ACCUMULATORS                                     *
015400*================================================================*
015500 01  WS-COUNTERS.
015600     05  WS-VERSION-CTR           PIC S9(4) COMP    VALUE 0.
015700     05  WS-READ-CNT              PIC S9(7) COMP-3  VALUE 0.
015800     05  WS-ACCEPTED-CNT          PIC S9(7) COMP-3  VALUE 0.
015900     05  WS-REJECTED-CNT          PIC S9(7) COMP-3  VALUE 0.
016000     05  WS-SUBSTANTIVE-CNT       PIC S9(7) COMP-3  VALUE 0.
016100     05  WS-EDITORIAL-CNT         PIC S9(7) COMP-3  VALUE 0.
016200     05  WS-HIST-TOTAL-CNT        PIC S9(7) COMP-3  VALUE 0.
016300
016400 01  WS-CHAIN-LIMITS.
016500     05  WS-MAX-CHAIN-SIZE        PIC S9(7) COMP-3  VALUE 10000.
016600
016700 01  WS-PARAGRAPH-NAME            PIC X(30) VALUE SPACES.
016800
016900*================================================================*
017000*    RUN DATE, WITH CENTURY WINDOW (Y2K FIX, SEE 160-EXIT)       *
017100*================================================================*
017200 01  WS-SYS-DATE.
017300     05  WS-SYS-YY                PIC 99.
017400     05  WS-SYS-MM                PIC 99.
017500     05  WS-SYS-DD                PIC 99.
017600 01  WS-SYS-DATE-X REDEFINES WS-SYS-DATE
017700                            PIC 9(6).
017800 01  WS-SYS-TIME                 PIC 9(8).
017900 01  WS-RUN-DATE-ISO.
018000     05  WS-RD-CENTURY            PIC 9(2).
018100     05  WS-RD-YY                 PIC 9(2).
018200     05  WS-RD-DASH1              PIC X     VALUE '-'.
018300     05  WS-RD-MM                 PIC 9(2).
018400     05  WS-RD-DASH2              PIC X     VALUE '-'.
018500     05  WS-RD-DD                 PIC 9(2).
018600
018700*================================================================*
018800*    R3 -- DIGEST WORK AREA                                      *
018900*    THE DIGEST IS A DETERMINISTIC, FIXED-WIDTH CHECKSUM OVER    *
019000*    THE NODE'S OWN FIELDS, NOT A CRYPTOGRAPHIC ALGORITHM.  A    *
019100*    PRINTABLE-CHARACTER WEIGHT TABLE STANDS IN FOR A ONE-WAY    *
019200*    FUNCTION, WITH TWO INDEPENDENT RUNNING MODULI SO THAT A     *
019300*    ONE-CHARACTER CHANGE ANYWHERE IN THE NODE MOVES THE RESULT. *
019400*================================================================*
019500 01  WS-DIGEST-WORK.
019600     05  WS-DW-VERSION            PIC 9(4).
019700     05  WS-DW-TYPE               PIC X(12).
019800     05  WS-DW-AUTHOR             PIC X(30).
019900     05  WS-DW-DATE               PIC X(10).
020000     05  WS-DW-SUMMARY            PIC X(60).
020100     05  WS-DW-CONTENT            PIC X(200).
020200     05  WS-DW-PARENT             PIC X(16).
020300 01  WS-DIGEST-WORK-X REDEFINES WS-DIGEST-WORK
020400                            PIC X(332).
020500
020600 01  WS-CHAR-WEIGHT-TABLE.
020700     05  WS-CWT-CHARS             PIC X(95) VALUE
020800         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRSTUVW'
020900         'XYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
021000 01  WS-CWT-REDEF REDEFINES WS-CHAR-WEIGHT-TABLE.
021100     05  WS-CWT-CHAR OCCURS 95 TIMES
021200               ASCENDING KEY IS WS-CWT-CHAR
021300               INDEXED BY WS-CWT-IDX
021400               PIC X(1).
021500
021600 01  WS-DIGEST-ACCUM.
021700     05  WS-DA-SUM1               PIC 9(8)  COMP-3 VALUE 0.
021800     05  WS-DA-SUM2               PIC 9(8)  COMP-3 VALUE 0.
021900 01  WS-DIGEST-TEMP.
022000     05  WS-DT-BIG1               PIC 9(12) COMP-3 VALUE 0.
022100     05  WS-DT-BIG2               PIC 9(12) COMP-3 VALUE 0.
022200     05  WS-DT-QUOT1              PIC 9(8)  COMP-3 VALUE 0.
022300     05  WS-DT-QUOT2              PIC 9(8)  COMP-3 VALUE 0.
022400 01  WS-DIGEST-POS                PIC S9(4) COMP   VALUE 0.
022500 01  WS-DIGEST-WEIGHT             PIC S9(4) COMP   VALUE 0.
022600 01  WS-DIGEST-ONE-CHAR           PIC X(1)  VALUE SPACE.
022700 01  WS-DIGEST-RESULT.
022800     05  WS-DG-OUT-1              PIC 9(8).
022900     05  WS-DG-OUT-2              PIC 9(8).
023000 01  WS-DIGEST-RESULT-X REDEFINES WS-DIGEST-RESULT
023100                            PIC X(16).
023200 01  WS-PRIOR-HASH                PIC X(16) VALUE SPACES.
023300 01  WS-GENESIS-MARKER            PIC X(16)
023400                            VALUE '0000000000000000'.
023500
023600*================================================================*
023700*    R2 -- SUMMARY SIMPLIFIER WORK AREA                          *
023800*================================================================*
023900     COPY SIMPWORD.
024000
024100 01  WS-WORD-SCAN.
024200     05  WS-SCAN-POS              PIC S9(4) COMP   VALUE 0.
024300     05  WS-WORD-START            PIC S9(4) COMP   VALUE 0.
024400     05  WS-WORD-LEN              PIC S9(4) COMP   VALUE 0.
024500     05  WS-WORD-CNT              PIC S9(4) COMP   VALUE 0.
024600     05  WS-SUBST-J               PIC S9(4) COMP   VALUE 0.
024700     05  WS-TRIM-K                PIC S9(4) COMP   VALUE 0.
024800     05  WS-OUT-LEN               PIC S9(4) COMP   VALUE 0.
024900     05  WS-OUT-WORD-LEN          PIC S9(4) COMP   VALUE 0.
025000
025100 01  WS-WORD-TABLE.
025200     05  WS-WORD-ENTRY OCCURS 40 TIMES.
025300         10  WS-WORD-TBL          PIC X(30) VALUE SPACES.
025400         10  WS-WORD-LEN-TBL      PIC S9(4) COMP VALUE 0.
025500
025600 01  WS-CMP-WORD                  PIC X(12) VALUE SPACES.
025700 01  WS-OUT-WORD                  PIC X(30) VALUE SPACES.
025800 01  WS-GEN-FULL                  PIC X(260) VALUE SPACES.
025900 01  WS-GEN-SUMMARY               PIC X(220) VALUE SPACES.
026000
026100*================================================================*
026200*    RATELIMT CALL INTERFACE                                     *
026300*================================================================*
026400 01  WS-RATELIMT-PARMS.
026500     05  WS-RL-CLIENT-ID          PIC X(30) VALUE SPACES.
026600     05  WS-RL-MAX-REQUESTS       PIC S9(4) COMP   VALUE 100.
026700     05  WS-RL-WINDOW-SECONDS     PIC S9(4) COMP   VALUE 60.
026800     05  WS-RL-ALLOWED-SW         PIC X            VALUE 'Y'.
026900         88  WS-RL-ALLOWED               VALUE 'Y'.
027000     05  WS-RL-REMAINING          PIC S9(4) COMP   VALUE 0.
027100
027200*================================================================*
027300*    HISTORY / STATISTICS REPORT LINES                           *
027400*================================================================*
027500 01  RPT-HEADER1.
027600     05  FILLER                   PIC X(30) VALUE
027700         'AMENDMENT VERSION HISTORY  '.
027800     05  FILLER                   PIC X(6)  VALUE 'DATE: '.
027900     05  RPT-HDR-MM               PIC 99.
028000     05  FILLER                   PIC X     VALUE '/'.
028100     05  RPT-HDR-DD               PIC 99.
028200     05  FILLER                   PIC X     VALUE '/'.
028300     05  RPT-HDR-CC               PIC 99.
028400     05  RPT-HDR-YY               PIC 99.
028500     05  FILLER                   PIC X(80) VALUE SPACES.
028600
028700 01  RPT-COL-HDR.
028800     05  FILLER PIC X(4)  VALUE 'VERS'.
028900     05  FILLER PIC X(2)  VALUE SPACES.
029000     05  FILLER PIC X(12) VALUE 'TYPE'.
029100     05  FILLER PIC X(2)  VALUE SPACES.
029200     05  FILLER PIC X(30) VALUE 'AUTHOR'.
029300     05  FILLER PIC X(2)  VALUE SPACES.
029400     05  FILLER PIC X(40) VALUE 'SUMMARY'.
029500     05  FILLER PIC X(2)  VALUE SPACES.
029600     05  FILLER PIC X(16) VALUE 'HASH'.
029700     05  FILLER PIC X(22) VALUE SPACES.
029800
029900 01  RPT-DETAIL-LINE.
030000     05  RPT-VERSION              PIC 9(4).
030100     05  FILLER                   PIC X(2)  VALUE SPACES.
030200     05  RPT-TYPE                 PIC X(12).
030300     05  FILLER                   PIC X(2)  VALUE SPACES.
030400     05  RPT-AUTHOR               PIC X(30).
030500     05  FILLER                   PIC X(2)  VALUE SPACES.
030600     05  RPT-SUMMARY              PIC X(40).
030700     05  FILLER                   PIC X(2)  VALUE SPACES.
030800     05  RPT-HASH                 PIC X(16).
030900     05  FILLER                   PIC X(22) VALUE SPACES.
031000
031100 01  RPT-STATS-LINE-1.
031200     05  FILLER                   PIC X(20) VALUE
031300         'TOTAL AMENDMENTS:   '.
031400     05  RPT-STATS-TOTAL          PIC ZZZ9.
031500     05  FILLER                   PIC X(108) VALUE SPACES.
031600
031700 01  RPT-STATS-LINE-2.
031800     05  FILLER                   PIC X(20) VALUE
031900         '  SUBSTANTIVE:      '.
032000     05  RPT-STATS-SUBST          PIC ZZZ9.
032100     05  FILLER                   PIC X(108) VALUE SPACES.
032200
032300 01  RPT-STATS-LINE-3.
032400     05  FILLER                   PIC X(20) VALUE
032500         '  EDITORIAL:        '.
032600     05  RPT-STATS-EDIT           PIC ZZZ9.
032700     05  FILLER                   PIC X(108) VALUE SPACES.
032800
032900 01  RPT-STATS-LINE-4.
033000     05  FILLER                   PIC X(20) VALUE
033100         'CHAIN INTEGRITY:    '.
033200     05  RPT-STATS-INTEGRITY      PIC X(7).
033300     05  FILLER                   PIC X(105) VALUE SPACES.
033400
033500 01  RPT-STATS-LINE-5.
033600     05  FILLER                   PIC X(20) VALUE
033700         'READ/ACCEPT/REJECT: '.
033800     05  RPT-STATS-READ           PIC ZZZ9.
033900     05  FILLER                   PIC X(3)  VALUE ' / '.
034000     05  RPT-STATS-ACCEPT         PIC ZZZ9.
034100     05  FILLER                   PIC X(3)  VALUE ' / '.
034200     05  RPT-STATS-REJECT         PIC ZZZ9.
034300     05  FILLER                   PIC X(94) VALUE SPACES.
034400
034500 PROCEDURE DIVISION.
034600*================================================================*
034700 000-MAIN.
034800     ACCEPT WS-SYS-DATE-X FROM DATE.
034900     ACCEPT WS-SYS-TIME   FROM TIME.
035000     DISPLAY 'AMDLEDGR STARTED ' WS-SYS-DATE-X ' ' WS-SYS-TIME.
035100
035200     PERFORM 700-OPEN-FILES.
035300     PERFORM 800-INIT-REPORT.
035400
035500     PERFORM 100-PROCESS-AMENDMENTS THRU 100-EXIT
035600             UNTIL WS-NO-MORE-AMENDS.
035700
035800     PERFORM 500-VERIFY-CHAIN THRU 500-EXIT.
035900     PERFORM 600-HISTORY-AND-STATS THRU 600-EXIT.
036000
036100     PERFORM 790-CLOSE-FILES.
036200     GOBACK.
036300
036400*================================================================*
036500*    R4 -- READ ONE AMENDMENT, DEFAULT/VALIDATE/SUMMARIZE/APPEND *
036600*================================================================*
036700 100-PROCESS-AMENDMENTS.
036800     READ AMENDIN
036900         AT END
037000             SET WS-NO-MORE-AMENDS TO TRUE
037100             GO TO 100-EXIT
037200     END-READ.
037300     ADD 1 TO WS-READ-CNT.
037400
037500     PERFORM 150-APPLY-DEFAULTS THRU 150-EXIT.
037600     PERFORM 200-VALIDATE-AMENDMENT THRU 200-EXIT.
037700
037800     IF WS-AMENDMENT-REJECTED
037900         PERFORM 250-WRITE-ERROR-REC THRU 250-EXIT
038000         ADD 1 TO WS-REJECTED-CNT
038100     ELSE
038200         IF AMD-SUMMARY = SPACES
038300             PERFORM 300-BUILD-SUMMARY THRU 300-EXIT
038400             MOVE WS-GEN-SUMMARY(1:60) TO AMD-SUMMARY
038500         END-IF
038600         PERFORM 400-APPEND-CHAIN-NODE THRU 400-EXIT
038700         IF WS-CHAIN-IS-FULL
038800             ADD 1 TO WS-REJECTED-CNT
038900         ELSE
039000             MOVE AMD-AUTHOR TO WS-RL-CLIENT-ID
039100             CALL 'RATELIMT' USING WS-RL-CLIENT-ID
039200                                   WS-RL-MAX-REQUESTS
039300                                   WS-RL-WINDOW-SECONDS
039400                                   WS-RL-ALLOWED-SW
039500                                   WS-RL-REMAINING
039600             IF NOT WS-RL-ALLOWED
039700                 DISPLAY 'RATE LIMIT EXCEEDED FOR CLIENT: '
039800                         WS-RL-CLIENT-ID
039900             END-IF
040000             ADD 1 TO WS-ACCEPTED-CNT
040100         END-IF
040200     END-IF.
040300 100-EXIT.
040400     EXIT.
040500
040600*----------------------------------------------------------------*
040700*    R4.1 - R4.5  DEFAULTING, BEFORE VALIDATION                  *
040800*----------------------------------------------------------------*
040900 150-APPLY-DEFAULTS.
041000     IF AMD-VERSION = ZERO
041100         MOVE 1 TO AMD-VERSION
041200     END-IF.
041300     IF AMD-CHANGE-TYPE = SPACES
041400         MOVE 'substantive ' TO AMD-CHANGE-TYPE
041500     END-IF.
041600     IF AMD-AUTHOR = SPACES
041700         MOVE 'Unknown' TO AMD-AUTHOR
041800     END-IF.
041900     IF AMD-DATE = SPACES
042000         PERFORM 160-DEFAULT-RUN-DATE THRU 160-EXIT
042100         MOVE WS-RUN-DATE-ISO TO AMD-DATE
042200     END-IF.
042300 150-EXIT.
042400     EXIT.
042500
042600*    1999-01-11  JTK  REQ-4490  Y2K CENTURY WINDOW.  TWO-DIGIT
042700*    YEARS OF 50 OR MORE ARE 19XX, LESS THAN 50 ARE 20XX.
042800 160-DEFAULT-RUN-DATE.
042900     IF WS-SYS-YY >= 50
043000         MOVE 19 TO WS-RD-CENTURY
043100     ELSE
043200         MOVE 20 TO WS-RD-CENTURY
043300     END-IF.
043400     MOVE WS-SYS-YY TO WS-RD-YY.
043500     MOVE WS-SYS-MM TO WS-RD-MM.
043600     MOVE WS-SYS-DD TO WS-RD-DD.
043700 160-EXIT.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100*    R1 -- VALIDATION, CHECKED IN ORDER R1.1, R1.2, R1.3         *
044200*----------------------------------------------------------------*
044300 200-VALIDATE-AMENDMENT.
044400     MOVE 'N' TO WS-REJECT-SW.
044500     MOVE SPACES TO ERR-REASON.
044600     IF AMD-CONTENT = SPACES
044700         MOVE 'EMPTY-CONTENT' TO ERR-REASON
044800         MOVE 'Y' TO WS-REJECT-SW
044900     ELSE
045000         IF AMD-CHANGE-TYPE NOT = 'substantive '
045100            AND AMD-CHANGE-TYPE NOT = 'editorial   '
045200             MOVE 'BAD-CHANGE-TYPE' TO ERR-REASON
045300             MOVE 'Y' TO WS-REJECT-SW
045400         ELSE
045500             IF AMD-AUTHOR = SPACES
045600                 MOVE 'EMPTY-AUTHOR' TO ERR-REASON
045700                 MOVE 'Y' TO WS-REJECT-SW
045800             END-IF
045900         END-IF
046000     END-IF.
046100 200-EXIT.
046200     EXIT.
046300
046400 250-WRITE-ERROR-REC.
046500     MOVE AMD-AUTHOR  TO ERR-AUTHOR.
046600     MOVE AMD-CONTENT TO ERR-CONTENT.
046700     WRITE ERR-REC.
046800 250-EXIT.
046900     EXIT.
047000
047100*----------------------------------------------------------------*
047200*    R2 -- PLAIN-LANGUAGE SUMMARY (R2.1 - R2.4)                  *
047300*----------------------------------------------------------------*
047400 300-BUILD-SUMMARY.
047500     IF AMD-CONTENT = SPACES
047600         MOVE 'No content' TO WS-GEN-SUMMARY
047700         GO TO 300-EXIT
047800     END-IF.
047900
048000     PERFORM 305-SPLIT-WORDS THRU 305-EXIT.
048100
048200     MOVE SPACES TO WS-GEN-FULL.
048300     MOVE 1 TO WS-OUT-LEN.
048400     PERFORM 320-EMIT-ONE-WORD THRU 320-EXIT
048500             VARYING WS-SCAN-POS FROM 1 BY 1
048600             UNTIL WS-SCAN-POS > WS-WORD-CNT
048700                OR WS-SCAN-POS > 40.
048800
048900     SUBTRACT 1 FROM WS-OUT-LEN.
049000     IF WS-OUT-LEN < 1
049100         MOVE AMD-CONTENT(1:220) TO WS-GEN-SUMMARY
049200     ELSE
049300         IF WS-OUT-LEN > 220
049400             MOVE WS-GEN-FULL(1:220) TO WS-GEN-SUMMARY
049500         ELSE
049600             MOVE SPACES TO WS-GEN-SUMMARY
049700             MOVE WS-GEN-FULL(1:WS-OUT-LEN) TO
049800                  WS-GEN-SUMMARY(1:WS-OUT-LEN)
049900         END-IF
050000     END-IF.
050100 300-EXIT.
050200     EXIT.
050300
050400*    R2.2 SPLIT AMD-CONTENT INTO BLANK-DELIMITED WORDS
050500 305-SPLIT-WORDS.
050600     MOVE 0 TO WS-WORD-CNT.
050700     MOVE 1 TO WS-SCAN-POS.
050800     PERFORM 306-SCAN-ONE-POSITION THRU 306-EXIT
050900             UNTIL WS-SCAN-POS > 200.
051000 305-EXIT.
051100     EXIT.
051200
051300 306-SCAN-ONE-POSITION.
051400     IF AMD-CONTENT(WS-SCAN-POS:1) = SPACE
051500         ADD 1 TO WS-SCAN-POS
051600     ELSE
051700         MOVE WS-SCAN-POS TO WS-WORD-START
051800         MOVE 0 TO WS-WORD-LEN
051900         PERFORM 307-SCAN-WORD-CHAR THRU 307-EXIT
052000                 UNTIL WS-SCAN-POS > 200
052100                    OR AMD-CONTENT(WS-SCAN-POS:1) = SPACE
052200         ADD 1 TO WS-WORD-CNT
052300         IF WS-WORD-CNT <= 40
052400             IF WS-WORD-LEN > 30
052500                 MOVE 30 TO WS-WORD-LEN
052600             END-IF
052700             MOVE SPACES TO WS-WORD-TBL(WS-WORD-CNT)
052800             MOVE AMD-CONTENT(WS-WORD-START:WS-WORD-LEN)
052900                  TO WS-WORD-TBL(WS-WORD-CNT)
053000             MOVE WS-WORD-LEN TO WS-WORD-LEN-TBL(WS-WORD-CNT)
053100         END-IF
053200     END-IF.
053300 306-EXIT.
053400     EXIT.
053500
053600 307-SCAN-WORD-CHAR.
053700     ADD 1 TO WS-WORD-LEN.
053800     ADD 1 TO WS-SCAN-POS.
053900 307-EXIT.
054000     EXIT.
054100
054200*    R2.3 -- APPEND THE (POSSIBLY SUBSTITUTED) WORD, SPACE-
054300*            JOINED, TO WS-GEN-FULL.  CALLED ONCE PER WORD.
054400 320-EMIT-ONE-WORD.
054500     PERFORM 310-LOOKUP-WORD THRU 310-EXIT.
054600     IF NOT WS-DROP-THIS-WORD
054700         IF WS-OUT-LEN > 1
054800             STRING SPACE DELIMITED BY SIZE
054900                 INTO WS-GEN-FULL WITH POINTER WS-OUT-LEN
055000         END-IF
055100         STRING WS-OUT-WORD(1:WS-OUT-WORD-LEN) DELIMITED BY SIZE
055200             INTO WS-GEN-FULL WITH POINTER WS-OUT-LEN
055300     END-IF.
055400 320-EXIT.
055500     EXIT.
055600
055700*    R2.2 -- WHOLE-WORD, SINGLE-PASS, LEFT-TO-RIGHT SUBSTITUTION
055800 310-LOOKUP-WORD.
055900     MOVE 'N' TO WS-DROP-FLAG-SW.
056000     MOVE WS-WORD-TBL(WS-SCAN-POS)(1:12) TO WS-CMP-WORD.
056100     MOVE WS-WORD-TBL(WS-SCAN-POS)       TO WS-OUT-WORD.
056200     MOVE WS-WORD-LEN-TBL(WS-SCAN-POS)   TO WS-OUT-WORD-LEN.
056300
056400     IF WS-CMP-WORD = WS-DROP-WORD
056500         SET WS-DROP-THIS-WORD TO TRUE
056600         GO TO 310-EXIT
056700     END-IF.
056800
056900     PERFORM 312-CHECK-ONE-SUBST THRU 312-EXIT
057000             VARYING WS-SUBST-J FROM 1 BY 1
057100             UNTIL WS-SUBST-J > 4.
057200 310-EXIT.
057300     EXIT.
057400
057500 312-CHECK-ONE-SUBST.
057600     IF WS-CMP-WORD = WS-SL-FROM-WORD(WS-SUBST-J)
057700         MOVE SPACES TO WS-OUT-WORD
057800         MOVE WS-SL-TO-WORD(WS-SUBST-J) TO WS-OUT-WORD
057900         PERFORM 315-TRIM-OUT-WORD THRU 315-EXIT
058000         MOVE 5 TO WS-SUBST-J
058100     END-IF.
058200 312-EXIT.
058300     EXIT.
058400
058500 315-TRIM-OUT-WORD.
058600     MOVE 12 TO WS-TRIM-K.
058700     PERFORM 316-TRIM-STEP THRU 316-EXIT
058800             UNTIL WS-TRIM-K = 0
058900                OR WS-OUT-WORD(WS-TRIM-K:1) NOT = SPACE.
059000     MOVE WS-TRIM-K TO WS-OUT-WORD-LEN.
059100 315-EXIT.
059200     EXIT.
059300
059400 316-TRIM-STEP.
059500     SUBTRACT 1 FROM WS-TRIM-K.
059600 316-EXIT.
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000*    R3 -- APPEND ONE NODE TO THE CHAIN (R3.2, R3.5, R3.6)       *
060100*----------------------------------------------------------------*
060200 400-APPEND-CHAIN-NODE.
060300     MOVE 'N' TO WS-CHAIN-FULL-SW.
060400     IF WS-VERSION-CTR >= WS-MAX-CHAIN-SIZE
060500         DISPLAY 'CHAIN FULL -- APPEND REJECTED FOR ACT '
060600                 AMD-ACT-ID
060700         MOVE 'Y' TO WS-CHAIN-FULL-SW
060800         GO TO 400-EXIT
060900     END-IF.
061000
061100     ADD 1 TO WS-VERSION-CTR.
061200     MOVE WS-VERSION-CTR     TO CHN-VERSION.
061300     MOVE AMD-CHANGE-TYPE    TO CHN-CHANGE-TYPE.
061400     MOVE AMD-AUTHOR         TO CHN-AUTHOR.
061500     MOVE AMD-DATE           TO CHN-DATE.
061600     MOVE AMD-SUMMARY        TO CHN-SUMMARY.
061700     MOVE AMD-CONTENT        TO CHN-CONTENT.
061800
061900     IF WS-VERSION-CTR = 1
062000         MOVE WS-GENESIS-MARKER TO CHN-PARENT-HASH
062100     ELSE
062200         MOVE WS-PRIOR-HASH     TO CHN-PARENT-HASH
062300     END-IF.
062400
062500     MOVE CHN-VERSION      TO WS-DW-VERSION.
062600     MOVE CHN-CHANGE-TYPE  TO WS-DW-TYPE.
062700     MOVE CHN-AUTHOR       TO WS-DW-AUTHOR.
062800     MOVE CHN-DATE         TO WS-DW-DATE.
062900     MOVE CHN-SUMMARY      TO WS-DW-SUMMARY.
063000     MOVE CHN-CONTENT      TO WS-DW-CONTENT.
063100     MOVE CHN-PARENT-HASH  TO WS-DW-PARENT.
063200     PERFORM 420-COMPUTE-DIGEST THRU 420-EXIT.
063300     MOVE WS-DIGEST-RESULT-X TO CHN-HASH.
063400
063500     WRITE CHN-NODE-REC.
063600     MOVE CHN-HASH TO WS-PRIOR-HASH.
063700 400-EXIT.
063800     EXIT.
063900
064000*    R3.1 -- DIGEST OVER (VERSION,TYPE,AUTHOR,DATE,SUMMARY,
064100*            CONTENT,PARENT-HASH).  SEE REMARKS FOR THE METHOD.
064200 420-COMPUTE-DIGEST.
064300     MOVE ZERO TO WS-DA-SUM1 WS-DA-SUM2.
064400     PERFORM 425-DIGEST-ONE-CHAR THRU 425-EXIT
064500             VARYING WS-DIGEST-POS FROM 1 BY 1
064600             UNTIL WS-DIGEST-POS > 332.
064700     MOVE WS-DA-SUM1 TO WS-DG-OUT-1.
064800     MOVE WS-DA-SUM2 TO WS-DG-OUT-2.
064900 420-EXIT.
065000     EXIT.
065100
065200 425-DIGEST-ONE-CHAR.
065300     MOVE WS-DIGEST-WORK-X(WS-DIGEST-POS:1)
065400         TO WS-DIGEST-ONE-CHAR.
065500     SET WS-CWT-IDX TO 1.
065600     SET WS-DIGEST-WEIGHT TO 1.
065700     SEARCH ALL WS-CWT-CHAR
065800         WHEN WS-CWT-CHAR(WS-CWT-IDX) = WS-DIGEST-ONE-CHAR
065900             SET WS-DIGEST-WEIGHT TO WS-CWT-IDX
066000     END-SEARCH.
066100     COMPUTE WS-DT-BIG1 = (WS-DA-SUM1 * 31) + WS-DIGEST-WEIGHT.
066200     DIVIDE WS-DT-BIG1 BY 99999999
066300           GIVING WS-DT-QUOT1 REMAINDER WS-DA-SUM1.
066400     COMPUTE WS-DT-BIG2 =
066500             WS-DA-SUM2 + (WS-DIGEST-WEIGHT * WS-DIGEST-POS).
066600     DIVIDE WS-DT-BIG2 BY 99999989
066700           GIVING WS-DT-QUOT2 REMAINDER WS-DA-SUM2.
066800 425-EXIT.
066900     EXIT.
067000
067100*----------------------------------------------------------------*
067200*    R3 -- VERIFY THE WHOLE CHAIN (R3.3, R3.4)                   *
067300*----------------------------------------------------------------*
067400 500-VERIFY-CHAIN.
067500     CLOSE CHAINOUT.
067600     OPEN INPUT CHAINOUT.
067700     MOVE 'N' TO WS-CHAINOUT-EOF-SW.
067800     MOVE SPACES TO WS-PRIOR-HASH.
067900     MOVE 'Y' TO WS-CHAIN-VALID-SW.
068000
068100     PERFORM 510-VERIFY-ONE-NODE THRU 510-EXIT
068200             UNTIL WS-NO-MORE-NODES.
068300
068400     CLOSE CHAINOUT.
068500     OPEN EXTEND CHAINOUT.
068600 500-EXIT.
068700     EXIT.
068800
068900 510-VERIFY-ONE-NODE.
069000     READ CHAINOUT
069100         AT END
069200             SET WS-NO-MORE-NODES TO TRUE
069300             GO TO 510-EXIT
069400     END-READ.
069500
069600     MOVE CHN-VERSION      TO WS-DW-VERSION.
069700     MOVE CHN-CHANGE-TYPE  TO WS-DW-TYPE.
069800     MOVE CHN-AUTHOR       TO WS-DW-AUTHOR.
069900     MOVE CHN-DATE         TO WS-DW-DATE.
070000     MOVE CHN-SUMMARY      TO WS-DW-SUMMARY.
070100     MOVE CHN-CONTENT      TO WS-DW-CONTENT.
070200     MOVE CHN-PARENT-HASH  TO WS-DW-PARENT.
070300     PERFORM 420-COMPUTE-DIGEST THRU 420-EXIT.
070400
070500     IF WS-DIGEST-RESULT-X NOT = CHN-HASH
070600         SET WS-CHAIN-INVALID TO TRUE
070700     END-IF.
070800
070900     IF CHN-VERSION = 1
071000         IF CHN-PARENT-HASH NOT = WS-GENESIS-MARKER
071100             SET WS-CHAIN-INVALID TO TRUE
071200         END-IF
071300     ELSE
071400         IF CHN-PARENT-HASH NOT = WS-PRIOR-HASH
071500             SET WS-CHAIN-INVALID TO TRUE
071600         END-IF
071700     END-IF.
071800
071900     MOVE CHN-HASH TO WS-PRIOR-HASH.
072000 510-EXIT.
072100     EXIT.
072200
072300*----------------------------------------------------------------*
072400*    R5 -- VERSION HISTORY LISTING AND STATISTICS (R5.1, R5.2)   *
072500*----------------------------------------------------------------*
072600 600-HISTORY-AND-STATS.
072700     WRITE HIST-RECORD FROM RPT-COL-HDR AFTER 2.
072800
072900     CLOSE CHAINOUT.
073000     OPEN INPUT CHAINOUT.
073100     MOVE 'N' TO WS-CHAINOUT-EOF-SW.
073200
073300     PERFORM 610-HISTORY-ONE-NODE THRU 610-EXIT
073400             UNTIL WS-NO-MORE-NODES.
073500
073600     CLOSE CHAINOUT.
073700
073800     MOVE WS-HIST-TOTAL-CNT TO RPT-STATS-TOTAL.
073900     WRITE HIST-RECORD FROM RPT-STATS-LINE-1 AFTER 2.
074000     MOVE WS-SUBSTANTIVE-CNT TO RPT-STATS-SUBST.
074100     WRITE HIST-RECORD FROM RPT-STATS-LINE-2 AFTER 1.
074200     MOVE WS-EDITORIAL-CNT TO RPT-STATS-EDIT.
074300     WRITE HIST-RECORD FROM RPT-STATS-LINE-3 AFTER 1.
074400
074500     DISPLAY 'HISTORY DETAIL LINES WRITTEN: ' WS-RPT-LINE-CTR.
074600     IF WS-CHAIN-VALID
074700         MOVE 'VALID' TO RPT-STATS-INTEGRITY
074800     ELSE
074900         MOVE 'INVALID' TO RPT-STATS-INTEGRITY
075000     END-IF.
075100     WRITE HIST-RECORD FROM RPT-STATS-LINE-4 AFTER 1.
075200
075300     MOVE WS-READ-CNT     TO RPT-STATS-READ.
075400     MOVE WS-ACCEPTED-CNT TO RPT-STATS-ACCEPT.
075500     MOVE WS-REJECTED-CNT TO RPT-STATS-REJECT.
075600     WRITE HIST-RECORD FROM RPT-STATS-LINE-5 AFTER 1.
075700
075800     DISPLAY 'READ/ACCEPT/REJECT: ' WS-READ-CNT '/'
075900             WS-ACCEPTED-CNT '/' WS-REJECTED-CNT.
076000 600-EXIT.
076100     EXIT.
076200
076300 610-HISTORY-ONE-NODE.
076400     READ CHAINOUT
076500         AT END
076600             SET WS-NO-MORE-NODES TO TRUE
076700             GO TO 610-EXIT
076800     END-READ.
076900
077000     MOVE CHN-VERSION     TO RPT-VERSION.
077100     MOVE CHN-CHANGE-TYPE TO RPT-TYPE.
077200     MOVE CHN-AUTHOR      TO RPT-AUTHOR.
077300     MOVE CHN-SUMMARY(1:40) TO RPT-SUMMARY.
077400     MOVE CHN-HASH        TO RPT-HASH.
077500     WRITE HIST-RECORD FROM RPT-DETAIL-LINE AFTER 1.
077600     ADD 1 TO WS-RPT-LINE-CTR.
077700
077800     ADD 1 TO WS-HIST-TOTAL-CNT.
077900     IF CHN-CHANGE-TYPE = 'substantive '
078000         ADD 1 TO WS-SUBSTANTIVE-CNT
078100     ELSE
078200         ADD 1 TO WS-EDITORIAL-CNT
078300     END-IF.
078400 610-EXIT.
078500     EXIT.
078600
078700*----------------------------------------------------------------*
078800*    OPEN / CLOSE / REPORT HEADER                                *
078900*----------------------------------------------------------------*
079000 700-OPEN-FILES.
079100     OPEN INPUT  AMENDIN.
079200     OPEN OUTPUT CHAINOUT.
079300     OPEN OUTPUT ERROUT.
079400     OPEN OUTPUT HISTRPT.
079500     IF NOT WS-AMENDIN-OK
079600         DISPLAY 'ERROR OPENING AMENDIN. RC: ' WS-AMENDIN-STATUS
079700         SET WS-NO-MORE-AMENDS TO TRUE
079800     END-IF.
079900 700-EXIT.
080000     EXIT.
080100
080200 790-CLOSE-FILES.
080300     CLOSE AMENDIN ERROUT HISTRPT.
080400 790-EXIT.
080500     EXIT.
080600
080700 800-INIT-REPORT.
080800     IF WS-SYS-YY >= 50
080900         MOVE 19 TO RPT-HDR-CC
081000     ELSE
081100         MOVE 20 TO RPT-HDR-CC
081200     END-IF.
081300     MOVE WS-SYS-YY TO RPT-HDR-YY.
081400     MOVE WS-SYS-MM TO RPT-HDR-MM.
081500     MOVE WS-SYS-DD TO RPT-HDR-DD.
081600     WRITE HIST-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
081700 800-EXIT.
081800     EXIT.
