000100******************************************************************
000110*    ERRREC  --  AMENDMENT LEDGER SYSTEM                        *
000120*    LAYOUT OF A REJECTED-AMENDMENT RECORD                      *
000130*    FILE:  ERROUT    RECFM F  LRECL 250                        *
000140******************************************************************
000150*    MAINTENANCE
000160*    1994-02-14  RSW  REQ-4401  ORIGINAL LAYOUT
000170******************************************************************
000180 01  ERR-REC.
000190     05  ERR-REASON              PIC X(20).
000200     05  ERR-AUTHOR              PIC X(30).
000210     05  ERR-CONTENT             PIC X(200).
